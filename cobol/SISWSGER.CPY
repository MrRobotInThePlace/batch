000100*****************************************************************
000200* DEFINICAO DA WORKING-STORAGE GERAL - SISTEMA DE COMUNAS       *
000300*****************************************************************
000400* HIST:                                                          *
000500* 1994-06-14 ALR  CHAMADO-1102  VERSAO ORIGINAL - AREAS DE       *
000600*                 TRABALHO DO CADASTRO COMERCIAL.                *
000700* 1998-11-03 ALR  CHAMADO-1670  VIRADA DE SECULO - REVISAO DOS   *
000800*                 INDICADORES DE FIM DE ARQUIVO.                 *
000900* 2002-03-04 RCS  CHAMADO-2215  REMOVIDAS AS AREAS DE CPF/CNPJ   *
001000*                 (CADDIGIT) - NAO HA CHECK-DIGIT NO INSEE.      *
001100* 2002-03-19 RCS  CHAMADO-2219  NOVA AREA PARA OS CAMPOS DO       *
001200*                 REGISTRO CSV DE ENTRADA E CONTADORES DE        *
001300*                 IMPORTACAO (LIDOS/GRAVADOS/REJEITADOS).        *
001400* 2002-04-02 JCM  CHAMADO-2241  AREA DE PARAMETROS PARA A        *
001500*                 CHAMADA AO MODULO EXTERNO DE GEOCODIFICACAO    *
001600*                 (GEOCCOM) USADA PELO ENRICOM.                  *
001700* 2011-01-18 JCM  CHAMADO-4410  CONTADOR DE CODIGOS POSTAIS      *
001800*                 DISTINTOS PARA O CABECALHO DO RELCOM.          *
001900*****************************************************************
002000 77  WK-SEL                      PIC 9(01) COMP VALUE ZERO.
002100 77  WK-CONT-LIDOS                PIC 9(08) COMP VALUE ZERO.
002200 77  WK-CONT-GRAVADOS             PIC 9(08) COMP VALUE ZERO.
002300 77  WK-CONT-REJEITADOS           PIC 9(08) COMP VALUE ZERO.
002400 77  WK-CONT-SEM-COORD            PIC 9(08) COMP VALUE ZERO.
002500 77  WK-CONT-POSTAIS-DISTINTOS    PIC 9(08) COMP VALUE ZERO.
002600 77  WK-CONT-REJ-EXPORT           PIC 9(04) COMP VALUE ZERO.
002700 77  WK-CONT-TENTATIVAS           PIC 9(02) COMP VALUE ZERO.
002800*
002900 77  WS-RESULTADO-ACESSO         PIC X(02) VALUE "00".
003000 77  WS-FS                       PIC X(02) VALUE "00".
003100*
003200 01  MENS                        PIC X(60) VALUE SPACES.
003300 01  F-MENS REDEFINES MENS.
003400     03  ERRO                    PIC X(02).
003500     03  MENS-P                  PIC X(58).
003600*
003700 01  WS-EOF-SW                   PIC X(01) VALUE "N".
003800     88  EOF-SW                      VALUE "Y".
003900     88  NOT-EOF-SW                  VALUE "N".
004000*
004100* CHAMADO-2219 - CAMPOS DO REGISTRO CSV DE ENTRADA, POSICIONADOS
004200* PELO UNSTRING EM LER-REGISTRO-CSV.
004300 01  WK-CAMPOS-CSV.
004400     05  WK-CODE-INSEE           PIC X(05).
004500     05  WK-NOM                  PIC X(38).
004600     05  WK-CODE-POSTAL          PIC X(05).
004700     05  WK-LIGNE5               PIC X(38).
004800     05  WK-LIBELLE-ACHEM        PIC X(38).
004900     05  WK-COORDONNEES-GPS      PIC X(25).
005000     05  FILLER                  PIC X(11).
005100*
005200* CHAMADO-2241 - PARAMETROS PASSADOS AO MODULO EXTERNO DE
005300* GEOCODIFICACAO (GEOCCOM). O MODULO EM SI E INFRAESTRUTURA DE
005400* REDE E NAO FAZ PARTE DESTE SISTEMA (VIDE NOTA EM ENRICOM).
005500 01  PARAMETRO-GEOCOD.
005600     05  LKG-COMPRIMENTO         PIC S9(04) COMP.
005700     05  LKG-NOME-COMUNA         PIC X(38).
005800     05  LKG-CODIGO-POSTAL       PIC X(05).
005900     05  LKG-LATITUDE            PIC S9(03)V9(05).
006000     05  LKG-LONGITUDE           PIC S9(03)V9(05).
006100     05  LKG-ENCONTRADO          PIC X(01).
006200         88  LKG-COORD-ENCONTRADA    VALUE "S".
006300         88  LKG-COORD-NAO-ENCONTRADA VALUE "N".
006400     05  LKG-RETORNO             PIC 9(01).
006500     05  FILLER                  PIC X(05).
