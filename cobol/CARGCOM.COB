000100*****************************************************
000200* CARGA DO CADASTRO DE COMUNAS (BASE POSTAL INSEE)  *
000300*****************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. CARGCOM.
000600 AUTHOR. RENATO C. SANTOS.
000700 INSTALLATION. HBSIS INFORMATICA - DIVISAO CADASTROS.
000800 DATE-WRITTEN. 06/14/1994.
000900 DATE-COMPILED.
001000 SECURITY. USO INTERNO - ACESSO RESTRITO A EQUIPE DE
001100     CADASTROS. NAO DISTRIBUIR FORA DO DEPARTAMENTO.
001200*-----------------------------------------------------------------
001300* HIST:                                                          *
001400* 1994-06-14 ALR  CHAMADO-1102  VERSAO ORIGINAL - CARGA DO        *
001500*                 CADASTRO DE CLIENTES A PARTIR DE ARQUIVO TEXTO  *
001600*                 POSICIONAL (ENTAO CHAMADO IMPORTACAO-000,       *
001700*                 PARAGRAFO DE CADCLI).                           *
001800* 1994-09-02 ALR  CHAMADO-1140  SEPARADO O PARAGRAFO DE IMPORTACAO*
001900*                 DE CADCLI PARA UM PROGRAMA PROPRIO, RODANDO EM  *
002000*                 BATCH NO FECHAMENTO NOTURNO.                    *
002100* 1998-11-03 ALR  CHAMADO-1670  VIRADA DE SECULO - REVISAO DAS    *
002200*                 COMPARACOES DE DATA COM 2 POSICOES DE ANO.      *
002300* 2002-02-20 RCS  CHAMADO-2215  REAPROVEITADO COMO CARGCOM PARA O *
002400*                 PROJETO DE BASE POSTAL FRANCESA (INSEE), A      *
002500*                 PEDIDO DA DIRETORIA DE EXPANSAO INTERNACIONAL.  *
002600*                 ENTRADA PASSA A SER ARQUIVO CSV (PONTO E        *
002700*                 VIRGULA) E O MESTRE PASSA A SER INDEXADO POR    *
002800*                 CODIGO INSEE.                                  *
002900* 2002-03-04 RCS  CHAMADO-2215  INCLUIDAS AS VALIDACOES DE CODIGO *
003000*                 INSEE, CODIGO POSTAL, NOME E COORDENADAS GPS,   *
003100*                 COM REJEICAO E LOG DOS REGISTROS INVALIDOS.     *
003200* 2002-03-11 RCS  CHAMADO-2216  INCLUIDA A PADRONIZACAO DO NOME DA*
003300*                 COMUNA (CAPITALIZACAO E CONTRACOES L'/D'/SAINT/ *
003400*                 SAINTE), A PEDIDO DO CADASTRO PARA UNIFORMIZAR  *
003500*                 OS RELATORIOS.                                  *
003600* 2002-03-19 RCS  CHAMADO-2219  INCLUIDO O CONTADOR DE REGISTROS  *
003700*                 SEM COORDENADAS E A CHAMADA CONDICIONAL AO      *
003800*                 MODULO DE GEOCODIFICACAO (ENRICOM) NO FINAL DA  *
003900*                 CARGA.                                         *
004000* 2011-01-18 JCM  CHAMADO-4410  REGCOM PASSOU A TER O CODIGO      *
004100*                 POSTAL NO INICIO DO REGISTRO; GRAVA-COMUNA      *
004200*                 AJUSTADO PARA MONTAR COM-CHAVE-ORDEM ANTES DE   *
004300*                 GRAVAR.                                        *
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS CLASSE-INSEE IS "0" THRU "9", "A", "B"
004900     UPSI-0 ON STATUS IS SW-TRACE-ON
005000             OFF STATUS IS SW-TRACE-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ARQ-COMUNA-CSV   ASSIGN TO "COMUNACSV"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FS.
005600     SELECT ARQ-COMUNA       ASSIGN TO "COMUNA"
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         RECORD KEY IS COM-CODIGO-INSEE
006000         ALTERNATE RECORD KEY IS COM-CHAVE-ORDEM
006100         FILE STATUS IS WS-RESULTADO-ACESSO.
006200     SELECT ARQ-REJEITADOS   ASSIGN TO "COMUNAREJ"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-FS.
006500*-----------------------------------------------------------------
006600 DATA DIVISION.
006700 FILE SECTION.
006800     COPY "SISFDGER.CPY".
006900*-----------------------------------------------------------------
007000 WORKING-STORAGE SECTION.
007100     COPY "SISWSGER.CPY".
007200*
007300 77  WK-IDX                      PIC 9(02) COMP VALUE ZERO.
007400 77  WK-IDX2                     PIC 9(02) COMP VALUE ZERO.
007500 77  WK-LEN-INT                  PIC 9(02) COMP VALUE ZERO.
007600 77  WK-LEN-DEC                  PIC 9(02) COMP VALUE ZERO.
007700 77  WK-N-ESPACOS                PIC 9(02) COMP VALUE ZERO.
007800 77  WK-POS                      PIC 9(02) COMP VALUE ZERO.
007900 77  WK-LEN-REST                 PIC 9(02) COMP VALUE ZERO.
008000*
008100 77  WK-REGISTRO-OK              PIC X(01) VALUE "S".
008200 77  WK-INSEE-OK                 PIC X(01) VALUE "S".
008300 77  WK-POSTAL-OK                PIC X(01) VALUE "S".
008400 77  WK-NOME-OK                  PIC X(01) VALUE "S".
008500 77  WK-COORD-OK                 PIC X(01) VALUE "S".
008600 77  WK-GPS-PRESENTE-E-INVAL     PIC X(01) VALUE "N".
008700*
008800* CHAMADO-2219 - PARTES DO CAMPO COORDONNEES-GPS SEPARADAS PELA
008900* VIRGULA (LATITUDE, LONGITUDE).
009000 01  WK-GPS-PARTES.
009100     05  WK-GPS-LAT-TXT          PIC X(13).
009200     05  WK-GPS-LON-TXT          PIC X(13).
009300     05  WK-GPS-EXTRA-TXT        PIC X(13).
009400     05  FILLER                  PIC X(01).
009500 77  WK-GPS-CONTADOR             PIC 9(02) COMP VALUE ZERO.
009600*
009700* AREA DE CONVERSAO DE TEXTO PARA NUMERICO, USADA PARA A
009800* LATITUDE E A LONGITUDE (CHAMADO-2219) SEM RECORRER A FUNCOES
009900* INTRINSECAS DO COMPILADOR.
010000 01  WK-PARSE-AREA.
010100     05  WK-PARSE-TEXTO          PIC X(13).
010200     05  WK-PARSE-SINAL          PIC X(01).
010300     05  WK-PARSE-RESTO          PIC X(13).
010400     05  WK-PARSE-INT-TXT        PIC X(03).
010500     05  WK-PARSE-DEC-TXT        PIC X(10).
010600     05  WK-PARSE-INT-3          PIC X(03).
010700*    CHAMADO-4410 - VISAO NUMERICA DA PARTE INTEIRA ZERO-PREENCHIDA,
010800*    USADA SOMENTE PELA ROTINA DE TRACE (UPSI-0).
010900     05  WK-PARSE-INT-NUM REDEFINES WK-PARSE-INT-3
011000                                 PIC 9(03).
011100     05  WK-PARSE-DEC-5          PIC X(05).
011200     05  WK-VALOR-TXT            PIC X(08).
011300*    CHAMADO-4410 - VISAO NUMERICA DIRETA DO BUFFER DE 8 BYTES,
011400*    EVITA UM MOVE EXTRA PARA MONTAR O VALOR ABSOLUTO.
011500     05  WK-VALOR-NUM REDEFINES WK-VALOR-TXT
011600                                 PIC 9(03)V9(05).
011700     05  WK-PARSE-VALOR          PIC S9(03)V9(05).
011800     05  WK-PARSE-OK             PIC X(01).
011850     05  FILLER                  PIC X(02).
011900*
012000* AREA DE TRABALHO PARA A PADRONIZACAO DO NOME DA COMUNA
012100* (CHAMADO-2216).
012200 01  WK-NOME-AREA.
012300     05  WK-NOME-TRAB            PIC X(38).
012400     05  WK-NOME-TEMP            PIC X(45).
012500*    CHAMADO-2216 - VISAO CARACTER A CARACTER DO BUFFER DE MONTAGEM,
012600*    USADA PELA ROTINA DE TRACE (UPSI-0).
012700     05  WK-NOME-TEMP-TAB REDEFINES WK-NOME-TEMP.
012800         10  WK-NOME-TEMP-CAR    OCCURS 45 TIMES
012900                                 PIC X(01).
013000     05  WK-CHAR                 PIC X(01).
013100     05  WK-INICIO-PALAVRA-SW    PIC X(01).
013150         88  INICIO-PALAVRA          VALUE "S".
013180     05  FILLER                  PIC X(02).
013300*
013400 01  WK-TABELA-CASE.
013500     05  WK-TABELA-MAIUSC        PIC X(26) VALUE
013600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013700     05  WK-TABELA-MINUSC        PIC X(26) VALUE
013800         "abcdefghijklmnopqrstuvwxyz".
013900     05  FILLER                  PIC X(02).
014000*-----------------------------------------------------------------
014100 PROCEDURE DIVISION.
014200 0000-INICIO.
014300     DISPLAY "CARGCOM - INICIO DA CARGA DO CADASTRO DE COMUNAS".
014400     PERFORM 1000-ABRE-ARQUIVOS THRU 1000-EXIT.
014500     PERFORM 2000-PULA-CABECALHO THRU 2000-EXIT.
014600     PERFORM 3200-LE-REGISTRO-CSV THRU 3200-EXIT.
014700     PERFORM 3100-TRATA-REGISTRO THRU 3100-EXIT
014800         UNTIL EOF-SW.
014900     PERFORM 8000-ENCERRA-IMPORTACAO THRU 8000-EXIT.
015000     PERFORM 9000-FECHA-ARQUIVOS THRU 9000-EXIT.
015050     PERFORM 9100-CHAMA-ENRICOM THRU 9100-EXIT.
015100     STOP RUN.
015200*
015300 1000-ABRE-ARQUIVOS.
015400     MOVE "N" TO WS-EOF-SW.
015500     OPEN INPUT ARQ-COMUNA-CSV.
015600     OPEN OUTPUT ARQ-REJEITADOS.
015700     OPEN I-O ARQ-COMUNA.
015800     IF WS-RESULTADO-ACESSO = "05"
015900         CLOSE ARQ-COMUNA
016000         OPEN OUTPUT ARQ-COMUNA
016100         CLOSE ARQ-COMUNA
016200         OPEN I-O ARQ-COMUNA
016300     END-IF.
016400 1000-EXIT.
016500     EXIT.
016600*
016700* CHAMADO-2219 - A PRIMEIRA LINHA DO ARQUIVO E O CABECALHO DAS
016800* COLUNAS DO CSV E NAO E UM REGISTRO DE COMUNA.
016900 2000-PULA-CABECALHO.
017000     READ ARQ-COMUNA-CSV
017100         AT END
017200             MOVE "Y" TO WS-EOF-SW
017300     END-READ.
017400 2000-EXIT.
017500     EXIT.
017600*
017700 3100-TRATA-REGISTRO.
017800     ADD 1 TO WK-CONT-LIDOS.
017900     PERFORM 3300-DESMONTA-CSV THRU 3300-EXIT.
018000     PERFORM 4000-VALIDA-REGISTRO THRU 4000-EXIT.
018100     IF WK-REGISTRO-OK = "S"
018200         PERFORM 5000-TRANSFORMA-REGISTRO THRU 5000-EXIT
018300         PERFORM 6000-GRAVA-COMUNA THRU 6000-EXIT
018400     ELSE
018500         PERFORM 6100-REJEITA-REGISTRO THRU 6100-EXIT
018600     END-IF.
018700     PERFORM 3200-LE-REGISTRO-CSV THRU 3200-EXIT.
018800 3100-EXIT.
018900     EXIT.
019000*
019100 3200-LE-REGISTRO-CSV.
019200     READ ARQ-COMUNA-CSV
019300         AT END
019400             MOVE "Y" TO WS-EOF-SW
019500     END-READ.
019600 3200-EXIT.
019700     EXIT.
019800*
019900 3300-DESMONTA-CSV.
020000     MOVE SPACES TO WK-CAMPOS-CSV.
020100     UNSTRING REG-COMUNA-CSV DELIMITED BY ";"
020200         INTO WK-CODE-INSEE
020300              WK-NOM
020400              WK-CODE-POSTAL
020500              WK-LIGNE5
020600              WK-LIBELLE-ACHEM
020700              WK-COORDONNEES-GPS.
020800 3300-EXIT.
020900     EXIT.
021000*
021100 4000-VALIDA-REGISTRO.
021200     MOVE "S" TO WK-REGISTRO-OK.
021300     PERFORM 4100-VALIDA-CODIGO-INSEE THRU 4100-EXIT.
021400     PERFORM 4200-VALIDA-CODIGO-POSTAL THRU 4200-EXIT.
021500     PERFORM 4300-VALIDA-NOME THRU 4300-EXIT.
021600     PERFORM 4400-VALIDA-COORDENADAS THRU 4400-EXIT.
021700     IF WK-INSEE-OK = "N" OR WK-POSTAL-OK = "N" OR
021800        WK-NOME-OK  = "N" OR WK-COORD-OK  = "N"
021900         MOVE "N" TO WK-REGISTRO-OK
022000     END-IF.
022100 4000-EXIT.
022200     EXIT.
022300*
022400* CHAMADO-2215 - CODE-INSEE, QUANDO PRESENTE, TEM 5 POSICOES, CADA
022500* UMA DIGITO 0-9 OU LETRA A/B (CORSEGA).
022600 4100-VALIDA-CODIGO-INSEE.
022700     MOVE "S" TO WK-INSEE-OK.
022800     IF WK-CODE-INSEE = SPACES
022900         MOVE "N" TO WK-INSEE-OK
023000     ELSE
023100         PERFORM 4110-TESTA-CARACTER-INSEE
023200             VARYING WK-IDX FROM 1 BY 1
023300             UNTIL WK-IDX > 5
023400     END-IF.
023500 4100-EXIT.
023600     EXIT.
023700*
023800 4110-TESTA-CARACTER-INSEE.
023900     IF WK-CODE-INSEE(WK-IDX:1) IS NOT CLASSE-INSEE
024000         MOVE "N" TO WK-INSEE-OK
024100     END-IF.
024200 4110-EXIT.
024300     EXIT.
024400*
024500* CHAMADO-2215 - CODE-POSTAL, QUANDO PRESENTE, TEM 5 DIGITOS.
024600 4200-VALIDA-CODIGO-POSTAL.
024700     MOVE "S" TO WK-POSTAL-OK.
024800     IF WK-CODE-POSTAL NOT = SPACES
024900        AND WK-CODE-POSTAL NOT NUMERIC
025000         MOVE "N" TO WK-POSTAL-OK
025100     END-IF.
025200 4200-EXIT.
025300     EXIT.
025400*
025500* CHAMADO-2215 - NOM, QUANDO PRESENTE, SO PODE TER LETRAS
025600* MAIUSCULAS, HIFEN, APOSTROFO E ESPACO.
025700 4300-VALIDA-NOME.
025800     MOVE "S" TO WK-NOME-OK.
025900     IF WK-NOM NOT = SPACES
026000         PERFORM 4310-TESTA-CARACTER-NOME
026100             VARYING WK-IDX FROM 1 BY 1
026200             UNTIL WK-IDX > 38
026300     END-IF.
026400 4300-EXIT.
026500     EXIT.
026600*
026700 4310-TESTA-CARACTER-NOME.
026800     IF WK-NOM(WK-IDX:1) NOT ALPHABETIC-UPPER
026900        AND WK-NOM(WK-IDX:1) NOT = "-"
027000        AND WK-NOM(WK-IDX:1) NOT = "'"
027100        AND WK-NOM(WK-IDX:1) NOT = SPACE
027200         MOVE "N" TO WK-NOME-OK
027300     END-IF.
027400 4310-EXIT.
027500     EXIT.
027600*
027700* CHAMADO-2219 - COORDONNEES-GPS, QUANDO PRESENTE, TEM QUE SER
027800* "LATITUDE,LONGITUDE" (ESPACO OPCIONAL APOS A VIRGULA), LAT ENTRE
027900* -90 E 90, LON ENTRE -180 E 180.
028000 4400-VALIDA-COORDENADAS.
028100     MOVE "S" TO WK-COORD-OK.
028200     MOVE "N" TO WK-GPS-PRESENTE-E-INVAL.
028300     IF WK-COORDONNEES-GPS NOT = SPACES
028400         PERFORM 4410-SEPARA-PARTES-GPS THRU 4410-EXIT
028500         IF WK-GPS-CONTADOR NOT = 2
028600             MOVE "N" TO WK-COORD-OK
028700         ELSE
028800             MOVE WK-GPS-LAT-TXT TO WK-PARSE-TEXTO
028900             PERFORM 4450-CONVERTE-COORDENADA THRU 4450-EXIT
029000             IF WK-PARSE-OK = "N" OR WK-PARSE-VALOR < -90
029100                OR WK-PARSE-VALOR > 90
029200                 MOVE "N" TO WK-COORD-OK
029300             END-IF
029400             MOVE WK-GPS-LON-TXT TO WK-PARSE-TEXTO
029500             PERFORM 4450-CONVERTE-COORDENADA THRU 4450-EXIT
029600             IF WK-PARSE-OK = "N" OR WK-PARSE-VALOR < -180
029700                OR WK-PARSE-VALOR > 180
029800                 MOVE "N" TO WK-COORD-OK
029900             END-IF
030000         END-IF
030100         IF WK-COORD-OK = "N"
030200             MOVE "S" TO WK-GPS-PRESENTE-E-INVAL
030300         END-IF
030400     END-IF.
030500     IF WK-GPS-PRESENTE-E-INVAL = "S"
030600         ADD 1 TO WK-CONT-SEM-COORD
030700     END-IF.
030800 4400-EXIT.
030900     EXIT.
031000*
031100 4410-SEPARA-PARTES-GPS.
031200     MOVE SPACES TO WK-GPS-PARTES.
031300     MOVE ZERO TO WK-GPS-CONTADOR.
031400     UNSTRING WK-COORDONNEES-GPS DELIMITED BY ","
031500         INTO WK-GPS-LAT-TXT
031600              WK-GPS-LON-TXT
031700              WK-GPS-EXTRA-TXT
031800         TALLYING IN WK-GPS-CONTADOR.
031900 4410-EXIT.
032000     EXIT.
032100*
032200* CONVERTE UM TEXTO NO FORMATO "[+/-]NNN[.NNNNN]" PARA O CAMPO
032300* NUMERICO WK-PARSE-VALOR, SEM USAR FUNCOES INTRINSECAS. USADA
032400* TANTO PELA VALIDACAO (4400) QUANTO PELA TRANSFORMACAO (5300).
032500 4450-CONVERTE-COORDENADA.
032600     MOVE "S" TO WK-PARSE-OK.
032700     MOVE ZERO TO WK-PARSE-VALOR.
032800     IF WK-PARSE-TEXTO(1:1) = SPACE
032900         MOVE WK-PARSE-TEXTO(2:12) TO WK-PARSE-TEXTO
033000     END-IF.
033100     IF WK-PARSE-TEXTO = SPACES
033200         MOVE "N" TO WK-PARSE-OK
033300     ELSE
033400         IF WK-PARSE-TEXTO(1:1) = "-"
033500             MOVE "-" TO WK-PARSE-SINAL
033600             MOVE WK-PARSE-TEXTO(2:12) TO WK-PARSE-RESTO
033700         ELSE
033800             IF WK-PARSE-TEXTO(1:1) = "+"
033900                 MOVE "+" TO WK-PARSE-SINAL
034000                 MOVE WK-PARSE-TEXTO(2:12) TO WK-PARSE-RESTO
034100             ELSE
034200                 MOVE "+" TO WK-PARSE-SINAL
034300                 MOVE WK-PARSE-TEXTO TO WK-PARSE-RESTO
034400             END-IF
034500         END-IF
034600         MOVE SPACES TO WK-PARSE-INT-TXT WK-PARSE-DEC-TXT
034700         UNSTRING WK-PARSE-RESTO DELIMITED BY "."
034800             INTO WK-PARSE-INT-TXT
034900                  WK-PARSE-DEC-TXT
035000         PERFORM 4460-MONTA-PARTE-INTEIRA THRU 4460-EXIT
035100         PERFORM 4470-MONTA-PARTE-DECIMAL THRU 4470-EXIT
035200         IF WK-PARSE-OK = "S"
035300             MOVE WK-PARSE-INT-3 TO WK-VALOR-TXT(1:3)
035400             MOVE WK-PARSE-DEC-5 TO WK-VALOR-TXT(4:5)
035500             IF WK-PARSE-SINAL = "-"
035600                 COMPUTE WK-PARSE-VALOR = WK-VALOR-NUM * -1
035700             ELSE
035800                 MOVE WK-VALOR-NUM TO WK-PARSE-VALOR
035900             END-IF
036000         END-IF
036100     END-IF.
036200 4450-EXIT.
036300     EXIT.
036400*
036500 4460-MONTA-PARTE-INTEIRA.
036600     MOVE "000" TO WK-PARSE-INT-3.
036700     MOVE ZERO TO WK-N-ESPACOS.
036800     INSPECT WK-PARSE-INT-TXT
036900         TALLYING WK-N-ESPACOS FOR TRAILING SPACES.
037000     COMPUTE WK-LEN-INT = 3 - WK-N-ESPACOS.
037100     IF WK-LEN-INT = 0
037200         MOVE "N" TO WK-PARSE-OK
037300     ELSE
037400         IF WK-PARSE-INT-TXT(1:WK-LEN-INT) NOT NUMERIC
037500             MOVE "N" TO WK-PARSE-OK
037600         ELSE
037700             EVALUATE WK-LEN-INT
037800                 WHEN 1
037900                     MOVE WK-PARSE-INT-TXT(1:1)
038000                         TO WK-PARSE-INT-3(3:1)
038100                 WHEN 2
038200                     MOVE WK-PARSE-INT-TXT(1:2)
038300                         TO WK-PARSE-INT-3(2:2)
038400                 WHEN 3
038500                     MOVE WK-PARSE-INT-TXT(1:3)
038600                         TO WK-PARSE-INT-3
038700             END-EVALUATE
038800         END-IF
038900     END-IF.
039000 4460-EXIT.
039100     EXIT.
039200*
039300 4470-MONTA-PARTE-DECIMAL.
039400     MOVE "00000" TO WK-PARSE-DEC-5.
039500     IF WK-PARSE-DEC-TXT NOT = SPACES
039600         MOVE ZERO TO WK-N-ESPACOS
039700         INSPECT WK-PARSE-DEC-TXT
039800             TALLYING WK-N-ESPACOS FOR TRAILING SPACES
039900         COMPUTE WK-LEN-DEC = 10 - WK-N-ESPACOS
040000         IF WK-LEN-DEC > 5
040100             MOVE 5 TO WK-LEN-DEC
040200         END-IF
040300         IF WK-PARSE-DEC-TXT(1:WK-LEN-DEC) NOT NUMERIC
040400             MOVE "N" TO WK-PARSE-OK
040500         ELSE
040600             MOVE WK-PARSE-DEC-TXT(1:WK-LEN-DEC)
040700                 TO WK-PARSE-DEC-5(1:WK-LEN-DEC)
040800         END-IF
040900     END-IF.
041000 4470-EXIT.
041100     EXIT.
041200*
041300 5000-TRANSFORMA-REGISTRO.
041400     PERFORM 5100-TRANSFORMA-NOME THRU 5100-EXIT.
041500     PERFORM 5300-TRANSFORMA-COORDENADAS THRU 5300-EXIT.
041600 5000-EXIT.
041700     EXIT.
041800*
041900* CHAMADO-2216 - CAPITALIZA O NOME (PRIMEIRA LETRA DE CADA PALAVRA
042000* EM MAIUSCULA, RESTANTE EM MINUSCULA, SEPARADORES DE PALAVRA SAO
042100* ESPACO E HIFEN) E DEPOIS APLICA AS CONTRACOES.
042200 5100-TRANSFORMA-NOME.
042300     MOVE WK-NOM TO WK-NOME-TRAB.
042400     IF WK-NOME-TRAB NOT = SPACES
042500         INSPECT WK-NOME-TRAB
042600             CONVERTING WK-TABELA-MAIUSC TO WK-TABELA-MINUSC
042700         MOVE "S" TO WK-INICIO-PALAVRA-SW
042800         PERFORM 5110-CAPITALIZA-CARACTER
042900             VARYING WK-IDX FROM 1 BY 1
043000             UNTIL WK-IDX > 38
043100         PERFORM 5200-APLICA-CONTRACOES THRU 5200-EXIT
043200         MOVE WK-NOME-TRAB TO WK-NOM
043300     END-IF.
043400 5100-EXIT.
043500     EXIT.
043600*
043700 5110-CAPITALIZA-CARACTER.
043800     IF WK-NOME-TRAB(WK-IDX:1) = SPACE OR
043900        WK-NOME-TRAB(WK-IDX:1) = "-"
044000         MOVE "S" TO WK-INICIO-PALAVRA-SW
044100     ELSE
044200         IF INICIO-PALAVRA
044300             MOVE WK-NOME-TRAB(WK-IDX:1) TO WK-CHAR
044400             PERFORM 5120-MAIUSCULIZA-CHAR THRU 5120-EXIT
044500             MOVE WK-CHAR TO WK-NOME-TRAB(WK-IDX:1)
044600         END-IF
044700         MOVE "N" TO WK-INICIO-PALAVRA-SW
044800     END-IF.
044900 5110-EXIT.
045000     EXIT.
045100*
045200 5120-MAIUSCULIZA-CHAR.
045300     PERFORM 5130-TESTA-LETRA-MINUSCULA
045400         VARYING WK-IDX2 FROM 1 BY 1
045500         UNTIL WK-IDX2 > 26.
045600 5120-EXIT.
045700     EXIT.
045800*
045900 5130-TESTA-LETRA-MINUSCULA.
046000     IF WK-TABELA-MINUSC(WK-IDX2:1) = WK-CHAR
046100         MOVE WK-TABELA-MAIUSC(WK-IDX2:1) TO WK-CHAR
046200     END-IF.
046300 5130-EXIT.
046400     EXIT.
046500*
046600* CHAMADO-2216 - L'/D' NO INICIO OU NO MEIO DO NOME, E SAINT/SAINTE
046700* (FORMAS ABREVIADAS ST/STE) POR EXTENSO.
046800 5200-APLICA-CONTRACOES.
046900     PERFORM 5210-SUBSTITUI-L THRU 5210-EXIT.
047000     PERFORM 5220-SUBSTITUI-D THRU 5220-EXIT.
047100     PERFORM 5230-SUBSTITUI-ST THRU 5230-EXIT.
047200     PERFORM 5240-SUBSTITUI-STE THRU 5240-EXIT.
047300 5200-EXIT.
047400     EXIT.
047500*
047600 5210-SUBSTITUI-L.
047700     IF WK-NOME-TRAB(1:2) = "L "
047800         MOVE "'" TO WK-NOME-TRAB(2:1)
047900     END-IF.
048000     MOVE ZERO TO WK-POS.
048100     PERFORM 5211-PROCURA-L-EMBUTIDO
048200         VARYING WK-IDX FROM 2 BY 1
048300         UNTIL WK-IDX > 36.
048400 5210-EXIT.
048500     EXIT.
048600*
048700 5211-PROCURA-L-EMBUTIDO.
048800     IF WK-NOME-TRAB(WK-IDX:3) = " L "
048900         MOVE "'" TO WK-NOME-TRAB(WK-IDX + 2:1)
049000     END-IF.
049100 5211-EXIT.
049200     EXIT.
049300*
049400 5220-SUBSTITUI-D.
049500     IF WK-NOME-TRAB(1:2) = "D "
049600         MOVE "'" TO WK-NOME-TRAB(2:1)
049700     END-IF.
049800     PERFORM 5221-PROCURA-D-EMBUTIDO
049900         VARYING WK-IDX FROM 2 BY 1
050000         UNTIL WK-IDX > 36.
050100 5220-EXIT.
050200     EXIT.
050300*
050400 5221-PROCURA-D-EMBUTIDO.
050500     IF WK-NOME-TRAB(WK-IDX:3) = " D "
050600         MOVE "'" TO WK-NOME-TRAB(WK-IDX + 2:1)
050700     END-IF.
050800 5221-EXIT.
050900     EXIT.
051000*
051100 5230-SUBSTITUI-ST.
051200     MOVE SPACES TO WK-NOME-TEMP.
051300     IF WK-NOME-TRAB(1:3) = "St "
051400         STRING "Saint " DELIMITED BY SIZE
051500                WK-NOME-TRAB(4:35) DELIMITED BY SIZE
051600             INTO WK-NOME-TEMP
051700         MOVE WK-NOME-TEMP(1:38) TO WK-NOME-TRAB
051800     END-IF.
051900     MOVE ZERO TO WK-POS.
052000     PERFORM 5231-PROCURA-ST-EMBUTIDO
052100         VARYING WK-IDX FROM 2 BY 1
052200         UNTIL WK-IDX > 35 OR WK-POS NOT = ZERO.
052300     IF WK-POS NOT = ZERO
052400         COMPUTE WK-LEN-REST = 39 - (WK-POS + 4)
052500         MOVE SPACES TO WK-NOME-TEMP
052600         STRING WK-NOME-TRAB(1:WK-POS) DELIMITED BY SIZE
052700                "Saint " DELIMITED BY SIZE
052800                WK-NOME-TRAB(WK-POS + 4:WK-LEN-REST)
052900                    DELIMITED BY SIZE
053000             INTO WK-NOME-TEMP
053100         MOVE WK-NOME-TEMP(1:38) TO WK-NOME-TRAB
053200     END-IF.
053300 5230-EXIT.
053400     EXIT.
053500*
053600 5231-PROCURA-ST-EMBUTIDO.
053700     IF WK-POS = ZERO AND WK-NOME-TRAB(WK-IDX:4) = " St "
053800         MOVE WK-IDX TO WK-POS
053900     END-IF.
054000 5231-EXIT.
054100     EXIT.
054200*
054300* A FORMA ABREVIADA STE (SAINTE) SO E TRATADA NO INICIO DO NOME,
054400* COMO PEDIDO PELO CADASTRO - NAO HA CASO DE USO PARA A FORMA
054500* EMBUTIDA NA BASE ATUAL DE COMUNAS.
054600 5240-SUBSTITUI-STE.
054700     MOVE SPACES TO WK-NOME-TEMP.
054800     IF WK-NOME-TRAB(1:4) = "Ste "
054900         STRING "Sainte " DELIMITED BY SIZE
055000                WK-NOME-TRAB(5:34) DELIMITED BY SIZE
055100             INTO WK-NOME-TEMP
055200         MOVE WK-NOME-TEMP(1:38) TO WK-NOME-TRAB
055300     END-IF.
055400 5240-EXIT.
055500     EXIT.
055600*
055700* CHAMADO-2219 - SEPARA A LATITUDE E A LONGITUDE E TRUNCA (SEM
055800* ARREDONDAR) EM 5 CASAS DECIMAIS. SE O CAMPO NAO TIVER AS DUAS
055900* PARTES O REGISTRO E GRAVADO SEM COORDENADAS.
056000 5300-TRANSFORMA-COORDENADAS.
056100     MOVE "N" TO COM-COORD-PRESENTE.
056200     MOVE ZERO TO COM-LATITUDE COM-LONGITUDE.
056300     IF WK-COORDONNEES-GPS NOT = SPACES
056400         PERFORM 4410-SEPARA-PARTES-GPS THRU 4410-EXIT
056500         IF WK-GPS-CONTADOR = 2
056600             MOVE WK-GPS-LAT-TXT TO WK-PARSE-TEXTO
056700             PERFORM 4450-CONVERTE-COORDENADA THRU 4450-EXIT
056800             MOVE WK-PARSE-VALOR TO COM-LATITUDE
056900             MOVE WK-GPS-LON-TXT TO WK-PARSE-TEXTO
057000             PERFORM 4450-CONVERTE-COORDENADA THRU 4450-EXIT
057100             MOVE WK-PARSE-VALOR TO COM-LONGITUDE
057200             MOVE "Y" TO COM-COORD-PRESENTE
057300         END-IF
057400     END-IF.
057500 5300-EXIT.
057600     EXIT.
057700*
057800* CHAMADO-4410 - MONTA A CHAVE ALTERNATIVA (POSTAL+INSEE) ANTES DE
057900* GRAVAR. TENTA INCLUIR; SE JA EXISTE (DUPLA CARGA DO MESMO
058000* ARQUIVO), REGRAVA POR CIMA DO REGISTRO ANTERIOR.
058100 6000-GRAVA-COMUNA.
058200     MOVE WK-CODE-INSEE   TO COM-CODIGO-INSEE.
058300     MOVE WK-CODE-POSTAL  TO COM-CODIGO-POSTAL.
058400     MOVE WK-NOM          TO COM-NOME.
058500     WRITE REGCOM
058600         INVALID KEY
058700             PERFORM 6010-REGRAVA-COMUNA THRU 6010-EXIT
058800     END-WRITE.
058900     IF WS-RESULTADO-ACESSO = "00" OR WS-RESULTADO-ACESSO = "02"
059000         ADD 1 TO WK-CONT-GRAVADOS
059100     END-IF.
059200 6000-EXIT.
059300     EXIT.
059400*
059500 6010-REGRAVA-COMUNA.
059600     REWRITE REGCOM.
059700     IF WS-RESULTADO-ACESSO = "00"
059800         ADD 1 TO WK-CONT-GRAVADOS
059900     END-IF.
060000 6010-EXIT.
060100     EXIT.
060200*
060300 6100-REJEITA-REGISTRO.
060400     ADD 1 TO WK-CONT-REJEITADOS.
060500     MOVE SPACES TO REGREJ.
060600     IF WK-INSEE-OK = "N"
060700         MOVE "CODE-INSEE INVALIDO" TO REJ-MOTIVO
060800     ELSE
060900         IF WK-POSTAL-OK = "N"
061000             MOVE "CODE-POSTAL INVALIDO" TO REJ-MOTIVO
061100         ELSE
061200             IF WK-NOME-OK = "N"
061300                 MOVE "NOM INVALIDO" TO REJ-MOTIVO
061400             ELSE
061500                 MOVE "COORDONNEES-GPS INVALIDO" TO REJ-MOTIVO
061600             END-IF
061700         END-IF
061800     END-IF.
061900     MOVE REG-COMUNA-CSV(1:60) TO REJ-REGISTRO.
062000     WRITE REGREJ.
062100 6100-EXIT.
062200     EXIT.
062300*
062400 8000-ENCERRA-IMPORTACAO.
062500     DISPLAY "CARGCOM - LIDOS.......: " WK-CONT-LIDOS.
062600     DISPLAY "CARGCOM - GRAVADOS.....: " WK-CONT-GRAVADOS.
062700     DISPLAY "CARGCOM - REJEITADOS...: " WK-CONT-REJEITADOS.
062800     DISPLAY "CARGCOM - SEM COORD....: " WK-CONT-SEM-COORD.
062900     IF SW-TRACE-ON
063000         DISPLAY "CARGCOM - TRACE UPSI-0 ATIVO - ULTIMO NOME: "
063100             WK-NOME-TEMP-CAR(1)
063200     END-IF.
063300 8000-EXIT.
063400     EXIT.
063500*
063600 9000-FECHA-ARQUIVOS.
063700     CLOSE ARQ-COMUNA-CSV
063800           ARQ-COMUNA
063900           ARQ-REJEITADOS.
064000     DISPLAY "CARGCOM - FIM DA CARGA DO CADASTRO DE COMUNAS".
064100 9000-EXIT.
064200     EXIT.
064300*
064400* CHAMADO-2219 - SO CHAMA A ENRICOM DEPOIS DE FECHAR O ARQ-COMUNA;
064500* A PROPRIA ENRICOM REABRE O MESTRE EM I-O PARA GEOCODIFICAR OS
064600* REGISTROS SEM COORDENADAS.
064700 9100-CHAMA-ENRICOM.
064800     IF WK-CONT-SEM-COORD > 0
064900         DISPLAY
065000             "CARGCOM - INICIANDO ENRICOM P/ GEOCODIFICACAO"
065100         CALL "ENRICOM"
065200     END-IF.
065300 9100-EXIT.
065400     EXIT.
