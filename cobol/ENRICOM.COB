000100*****************************************************
000200* ENRIQUECIMENTO DE COORDENADAS DAS COMUNAS (INSEE) *
000300*****************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. ENRICOM.
000600 AUTHOR. JOAO C. MARTINS.
000700 INSTALLATION. HBSIS INFORMATICA - DIVISAO CADASTROS.
000800 DATE-WRITTEN. 08/22/1994.
000900 DATE-COMPILED.
001000 SECURITY. USO INTERNO - ACESSO RESTRITO A EQUIPE DE
001100     CADASTROS. NAO DISTRIBUIR FORA DO DEPARTAMENTO.
001200*-----------------------------------------------------------------
001300* HIST:                                                          *
001400* 1994-08-22 ALR  CHAMADO-1128  VERSAO ORIGINAL - DISTVEN, CALCULO*
001500*                 DO VENDEDOR MAIS PROXIMO DE CADA CLIENTE PELA   *
001600*                 FORMULA DE HAVERSINE (LATITUDE/LONGITUDE).      *
001700* 1998-11-03 ALR  CHAMADO-1670  VIRADA DE SECULO - REVISAO DAS    *
001800*                 COMPARACOES DE DATA COM 2 POSICOES DE ANO.      *
001900* 2002-04-02 JCM  CHAMADO-2241  REAPROVEITADO COMO ENRICOM PARA O *
002000*                 PROJETO DE BASE POSTAL FRANCESA (INSEE).        *
002100*                 RETIRADO O CALCULO DE DISTANCIA ENTRE DOIS      *
002200*                 PONTOS E O ARQUIVO DE TRABALHO ARQ-WRK; O       *
002300*                 PROGRAMA PASSA A PERCORRER O MESTRE DE COMUNAS  *
002400*                 PROCURANDO REGISTROS SEM COORDENADAS E A        *
002500*                 CONSULTAR O MODULO EXTERNO DE GEOCODIFICACAO    *
002600*                 (GEOCCOM) PARA OBTE-LAS.                        *
002700* 2002-04-09 JCM  CHAMADO-2241  INCLUIDO LIMITE DE 5 TENTATIVAS   *
002800*                 POR COMUNA - O SERVICO DE GEOCODIFICACAO E      *
002900*                 INSTAVEL NO HORARIO DE PICO NOTURNO.            *
003000* 2002-04-22 RCS  CHAMADO-2248  CHAMADA PELA PROPRIA CARGCOM AO   *
003100*                 FINAL DA CARGA, QUANDO HA COMUNAS SEM           *
003200*                 COORDENADAS; PASSOU A TERMINAR COM EXIT PROGRAM *
003300*                 EM VEZ DE STOP RUN.                             *
003400* 2011-01-18 JCM  CHAMADO-4410  AJUSTADO O START DE ARQ-COMUNA    *
003500*                 PARA A CHAVE UNICA COM-CODIGO-INSEE - O GRUPO   *
003600*                 COM-CHAVE-ORDEM PASSOU A SER CHAVE ALTERNATIVA. *
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS SW-TRACE-ON
004200             OFF STATUS IS SW-TRACE-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ARQ-COMUNA       ASSIGN TO "COMUNA"
004600         ORGANIZATION IS INDEXED
004700         ACCESS MODE IS DYNAMIC
004800         RECORD KEY IS COM-CODIGO-INSEE
004900         ALTERNATE RECORD KEY IS COM-CHAVE-ORDEM
005000         FILE STATUS IS WS-RESULTADO-ACESSO.
005100*-----------------------------------------------------------------
005200 DATA DIVISION.
005300 FILE SECTION.
005400     COPY "SISFDGER.CPY".
005500*-----------------------------------------------------------------
005600 WORKING-STORAGE SECTION.
005700     COPY "SISWSGER.CPY".
005800*
005900 77  WK-CONT-COMUNAS-LIDAS       PIC 9(08) COMP VALUE ZERO.
006000 77  WK-CONT-ENRIQUECIDAS        PIC 9(08) COMP VALUE ZERO.
006100 77  WK-CONT-NAO-ENCONTRADAS     PIC 9(08) COMP VALUE ZERO.
006200*
006300* CHAMADO-2241 - AREA DE APOIO PARA O TRACE DE DIAGNOSTICO (UPSI-0);
006400* GUARDA AS COORDENADAS DEVOLVIDAS PELO GEOCCOM SEM O SINAL, PARA
006500* FACILITAR A LEITURA NO DISPLAY.
006600 01  WK-AREA-TRACE.
006700     05  WK-TRACE-LATITUDE       PIC S9(03)V9(05) VALUE ZERO.
006800     05  WK-TRACE-LONGITUDE      PIC S9(03)V9(05) VALUE ZERO.
006850     05  FILLER                  PIC X(02).
006900 01  WK-AREA-TRACE-ABS REDEFINES WK-AREA-TRACE.
007000     05  WK-TRACE-LATITUDE-ABS   PIC 9(03)V9(05).
007100     05  WK-TRACE-LONGITUDE-ABS  PIC 9(03)V9(05).
007150     05  FILLER                  PIC X(02).
007200*
007300* CHAMADO-2241 - NOME DA COMUNA EM TABELA DE CARACTERES, USADA PELA
007400* ROTINA DE TRACE PARA EXIBIR O NOME SEM OS BRANCOS A DIREITA.
007500 01  WK-NOME-TRACE               PIC X(38) VALUE SPACES.
007600 01  WK-NOME-TRACE-TAB REDEFINES WK-NOME-TRACE.
007700     05  WK-NOME-TRACE-CAR OCCURS 38 TIMES
007800                                 PIC X(01).
007900*
008000*-----------------------------------------------------------------
008100 PROCEDURE DIVISION.
008200*
008300 0000-INICIO.
008400     DISPLAY "ENRICOM - INICIO DO ENRIQUECIMENTO DE COORDENADAS".
008500     PERFORM 1000-ABRE-ARQUIVO.
008600     PERFORM 2100-LE-COMUNA.
008700     PERFORM 2000-PROCESSA-COMUNAS
008800         UNTIL EOF-SW.
008900     PERFORM 8000-ENCERRA-ENRIQUECIMENTO.
009000     PERFORM 9000-FECHA-ARQUIVO.
009100     EXIT PROGRAM.
009200*
009300 1000-ABRE-ARQUIVO.
009400     OPEN I-O ARQ-COMUNA.
009500     IF WS-RESULTADO-ACESSO NOT = "00"
009600         DISPLAY "ENRICOM - ERRO NA ABERTURA DO ARQ-COMUNA - FS="
009700             WS-RESULTADO-ACESSO
009800         EXIT PROGRAM
009900     END-IF.
010000     MOVE ZERO TO COM-CODIGO-INSEE.
010100     START ARQ-COMUNA
010200         KEY IS GREATER THAN COM-CODIGO-INSEE
010300         INVALID KEY
010400             MOVE "Y" TO WS-EOF-SW
010500     END-START.
010600 1000-EXIT.
010700     EXIT.
010800*
010900 2000-PROCESSA-COMUNAS.
011000     ADD 1 TO WK-CONT-COMUNAS-LIDAS.
011100     IF COM-SEM-COORDENADAS
011200         PERFORM 3000-GEOCODIFICA-COMUNA
011300     END-IF.
011400     PERFORM 2100-LE-COMUNA.
011500 2000-EXIT.
011600     EXIT.
011700*
011800 2100-LE-COMUNA.
011900     READ ARQ-COMUNA NEXT
012000         AT END
012100             MOVE "Y" TO WS-EOF-SW
012200     END-READ.
012300 2100-EXIT.
012400     EXIT.
012500*
012600 3000-GEOCODIFICA-COMUNA.
012700     MOVE ZERO TO WK-CONT-TENTATIVAS.
012800     MOVE "N" TO LKG-ENCONTRADO.
012900     PERFORM 3100-CHAMA-GEOCCOM
013000         UNTIL LKG-COORD-ENCONTRADA
013100         OR WK-CONT-TENTATIVAS NOT LESS THAN 5.
013200     IF LKG-COORD-ENCONTRADA
013300         PERFORM 3200-ATUALIZA-COORDENADAS
013400     ELSE
013500         ADD 1 TO WK-CONT-NAO-ENCONTRADAS
013600     END-IF.
013700 3000-EXIT.
013800     EXIT.
013900*
014000 3100-CHAMA-GEOCCOM.
014100     ADD 1 TO WK-CONT-TENTATIVAS.
014200     MOVE 38 TO LKG-COMPRIMENTO.
014300     MOVE COM-NOME TO LKG-NOME-COMUNA.
014400     MOVE COM-CODIGO-POSTAL TO LKG-CODIGO-POSTAL.
014500     MOVE ZERO TO LKG-LATITUDE LKG-LONGITUDE.
014600     MOVE "N" TO LKG-ENCONTRADO.
014700     MOVE ZERO TO LKG-RETORNO.
014800*
014900* CHAMADO-2241 - GEOCCOM E O MODULO DE CONSULTA AO SERVICO EXTERNO DE
015000* GEOCODIFICACAO POSTAL FRANCESA; NAO FAZ PARTE DESTE SISTEMA, E SO
015100* A INTERFACE DE CHAMADA (AREA PARAMETRO-GEOCOD, DE SISWSGER) E DE
015200* RESPONSABILIDADE DESTE PROGRAMA.
015300     CALL "GEOCCOM" USING PARAMETRO-GEOCOD.
015400     IF SW-TRACE-ON
015500         MOVE COM-NOME TO WK-NOME-TRACE
015600         MOVE LKG-LATITUDE TO WK-TRACE-LATITUDE
015700         MOVE LKG-LONGITUDE TO WK-TRACE-LONGITUDE
015800         DISPLAY "ENRICOM - TRACE UPSI-0 - TENTATIVA "
015900             WK-CONT-TENTATIVAS " COMUNA " COM-CODIGO-INSEE
016000             " " WK-NOME-TRACE " LAT=" WK-TRACE-LATITUDE-ABS
016100             " LON=" WK-TRACE-LONGITUDE-ABS
016200     END-IF.
016300 3100-EXIT.
016400     EXIT.
016500*
016600 3200-ATUALIZA-COORDENADAS.
016700     MOVE LKG-LATITUDE TO COM-LATITUDE.
016800     MOVE LKG-LONGITUDE TO COM-LONGITUDE.
016900     MOVE "Y" TO COM-COORD-PRESENTE.
017000     REWRITE REGCOM
017100         INVALID KEY
017200             DISPLAY "ENRICOM - ERRO NA REGRAVACAO DA COMUNA "
017300                 COM-CODIGO-INSEE
017400     END-REWRITE.
017500     ADD 1 TO WK-CONT-ENRIQUECIDAS.
017600 3200-EXIT.
017700     EXIT.
017800*
017900 8000-ENCERRA-ENRIQUECIMENTO.
018000     DISPLAY "ENRICOM - COMUNAS LIDAS.......: "
018100         WK-CONT-COMUNAS-LIDAS.
018200     DISPLAY "ENRICOM - COORDENADAS OBTIDAS.: "
018300         WK-CONT-ENRIQUECIDAS.
018400     DISPLAY "ENRICOM - NAO GEOCODIFICADAS..: "
018500         WK-CONT-NAO-ENCONTRADAS.
018600 8000-EXIT.
018700     EXIT.
018800*
018900 9000-FECHA-ARQUIVO.
019000     CLOSE ARQ-COMUNA.
019100     DISPLAY "ENRICOM - FIM DO ENRIQUECIMENTO DE COORDENADAS".
019200 9000-EXIT.
019300     EXIT.
