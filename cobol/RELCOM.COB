000100**************************************
000200* RELATORIO DE EXPORTACAO DE COMUNAS *
000300**************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. RELCOM.
000600 AUTHOR. RENATO C. SANTOS.
000700 INSTALLATION. HBSIS INFORMATICA - DIVISAO CADASTROS.
000800 DATE-WRITTEN. 09/10/1994.
000900 DATE-COMPILED.
001000 SECURITY. USO INTERNO - ACESSO RESTRITO A EQUIPE DE
001100     CADASTROS. NAO DISTRIBUIR FORA DO DEPARTAMENTO.
001200*-----------------------------------------------------------------
001300* HIST:                                                          *
001400* 1994-09-10 ALR  CHAMADO-1145  VERSAO ORIGINAL - RELCLI, RELACAO *
001500*                 DE CLIENTES POR CODIGO OU RAZAO SOCIAL, COM     *
001600*                 FAIXA DE SELECAO DIGITADA NA TELA.              *
001700* 1998-11-03 ALR  CHAMADO-1670  VIRADA DE SECULO - REVISAO DAS    *
001800*                 COMPARACOES DE DATA COM 2 POSICOES DE ANO.      *
001900* 2002-04-15 RCS  CHAMADO-2254  REAPROVEITADO COMO RELCOM PARA O  *
002000*                 PROJETO DE BASE POSTAL FRANCESA (INSEE).        *
002100*                 RETIRADA A TELA DE FAIXA; O RELATORIO PASSA A   *
002200*                 SER EXPORTADO POR COMPLETO, ORDENADO POR CODIGO *
002300*                 POSTAL E DENTRO DELE POR CODIGO INSEE.          *
002400* 2002-04-15 RCS  CHAMADO-2254  INCLUIDO O CALCULO PRELIMINAR DO  *
002500*                 CABECALHO (QUANTIDADE DE CODIGOS POSTAIS        *
002600*                 DISTINTOS E DE COMUNAS) EM UMA PRIMEIRA LEITURA *
002700*                 DO MESTRE, ANTES DA IMPRESSAO DO DETALHE.       *
002800* 2002-04-23 JCM  CHAMADO-2254  INCLUIDA A REJEICAO COM LOG DAS   *
002900*                 LINHAS DE DETALHE QUE FALHAM NA GRAVACAO, E O   *
003000*                 ABORTO DA EXPORTACAO SE HOUVER MAIS DE 10.       *
003100* 2011-01-18 JCM  CHAMADO-4410  LEITURA ORDENADA PASSOU A USAR A  *
003200*                 CHAVE ALTERNATIVA COM-CHAVE-ORDEM (POSTAL+      *
003300*                 INSEE) EM VEZ DE UM SORT AUXILIAR.               *
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS SW-TRACE-ON
003900             OFF STATUS IS SW-TRACE-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ARQ-COMUNA       ASSIGN TO "COMUNA"
004300         ORGANIZATION IS INDEXED
004400         ACCESS MODE IS DYNAMIC
004500         RECORD KEY IS COM-CODIGO-INSEE
004600         ALTERNATE RECORD KEY IS COM-CHAVE-ORDEM
004700         FILE STATUS IS WS-RESULTADO-ACESSO.
004800     SELECT ARQ-RELATORIO    ASSIGN TO "COMUNAIMP"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-FS.
005100     SELECT ARQ-REJEITADOS   ASSIGN TO "COMUNAREJ"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS.
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600 FILE SECTION.
005700     COPY "SISFDGER.CPY".
005800*-----------------------------------------------------------------
005900 WORKING-STORAGE SECTION.
006000     COPY "SISWSGER.CPY".
006100*
006200 77  WK-CONT-PAG                 PIC 9(04) COMP VALUE ZERO.
006300 77  WK-CONT-LIN                 PIC 9(04) COMP VALUE ZERO.
006400 77  WK-LIN-POR-PAG              PIC 9(04) COMP VALUE 50.
006500 77  WK-CONT-COMUNAS-IMPRESSAS   PIC 9(08) COMP VALUE ZERO.
006600*
006700* CHAMADO-2254 - GUARDA O ULTIMO CODIGO POSTAL VISTO NA PRIMEIRA
006800* LEITURA, PARA CONTAR QUANTOS CODIGOS POSTAIS DISTINTOS EXISTEM NO
006900* MESTRE (O MESTRE ESTA EM ORDEM DE COM-CHAVE-ORDEM).
007000 77  WK-ULTIMO-POSTAL            PIC X(05) VALUE SPACES.
007100*
007200 77  WK-TOTAL-COMUNAS            PIC 9(08) VALUE ZERO.
007300*
007400* CHAMADO-2254 - LINHA DO MESTRE EM TABELA DE CARACTERES, USADA PELA
007500* ROTINA DE REJEICAO PARA GRAVAR O TRECHO INCONSISTENTE NO LOG.
007600 01  WK-REGCOM-CARACTERES        PIC X(80) VALUE SPACES.
007700 01  WK-REGCOM-TAB REDEFINES WK-REGCOM-CARACTERES.
007800     05  WK-REGCOM-CAR OCCURS 80 TIMES
007900                                 PIC X(01).
008000*
008100 01  CABEC.
008200     05  FILLER                 PIC X(22)
008300                                 VALUE "TOTAL CODES POSTAUX : ".
008400     05  CAB-POSTAIS-DISTINTOS  PIC ZZZZZ9.
009000*
009100 01  DETAL.
009200     05  DET-POSTAL              PIC X(05).
009300     05  FILLER                  PIC X(03) VALUE " - ".
009400     05  DET-INSEE               PIC X(05).
009500     05  FILLER                  PIC X(03) VALUE " - ".
009600     05  DET-NOME                PIC X(38).
009700     05  FILLER                  PIC X(03) VALUE " : ".
009800     05  DET-SINAL-LAT           PIC X(01).
009900     05  DET-LATITUDE            PIC ZZ9.99999.
010000     05  FILLER                  PIC X(01) VALUE SPACE.
010100     05  DET-SINAL-LON           PIC X(01).
010200     05  DET-LONGITUDE           PIC ZZZ.99999.
010300*
010400* CHAMADO-2254 - VISAO EM BLOCO UNICO DA LINHA DE DETALHE, USADA
010500* PARA LIMPAR A LINHA ANTES DE MONTAR OS CAMPOS DE CADA COMUNA.
010600 01  DETAL-BLOCO REDEFINES DETAL PIC X(79).
010700*
010800 01  RODAPE.
010900     05  FILLER                  PIC X(17) VALUE "TOTAL COMMUNES : ".
011000     05  ROD-TOTAL-COMUNAS       PIC ZZZZZ9.
011100*
011200*-----------------------------------------------------------------
011300 PROCEDURE DIVISION.
011400*
011500 0000-INICIO.
011600     DISPLAY "RELCOM - INICIO DA EXPORTACAO DO RELATORIO DE COMUNAS".
011700     PERFORM 1000-ABRE-ARQUIVOS.
011800     PERFORM 2000-CALCULA-CABECALHO.
011900     PERFORM 3000-IMPRIME-CABECALHO.
012000     PERFORM 4100-LE-COMUNA.
012100     PERFORM 4000-PROCESSA-COMUNAS
012200         UNTIL EOF-SW.
012300     PERFORM 8000-IMPRIME-RODAPE.
012400     PERFORM 9000-FECHA-ARQUIVOS.
012500     STOP RUN.
012600*
012700 1000-ABRE-ARQUIVOS.
012800     OPEN INPUT ARQ-COMUNA.
012900     IF WS-RESULTADO-ACESSO NOT = "00"
013000         DISPLAY "RELCOM - ERRO NA ABERTURA DO ARQ-COMUNA - FS="
013100             WS-RESULTADO-ACESSO
013200         STOP RUN
013300     END-IF.
013400     OPEN OUTPUT ARQ-RELATORIO.
013500     OPEN EXTEND ARQ-REJEITADOS.
013600     IF WS-FS = "05"
013700         OPEN OUTPUT ARQ-REJEITADOS
013800         CLOSE ARQ-REJEITADOS
013900         OPEN EXTEND ARQ-REJEITADOS
014000     END-IF.
014100 1000-EXIT.
014200     EXIT.
014300*
014400* CHAMADO-2254 - PRIMEIRA LEITURA DO MESTRE, SO PARA CONTAR CODIGOS
014500* POSTAIS DISTINTOS E TOTAL DE COMUNAS, ANTES DE IMPRIMIR O
014600* CABECALHO.
014700 2000-CALCULA-CABECALHO.
014800     MOVE LOW-VALUES TO COM-CHAVE-ORDEM.
014900     START ARQ-COMUNA
015000         KEY IS GREATER THAN COM-CHAVE-ORDEM
015100         INVALID KEY
015200             MOVE "Y" TO WS-EOF-SW
015300     END-START.
015400     PERFORM 2100-LE-COMUNA-CALC.
015500     PERFORM 2200-SOMA-CABECALHO
015600         UNTIL EOF-SW.
015700     MOVE "N" TO WS-EOF-SW.
015800 2000-EXIT.
015900     EXIT.
016000*
016100 2100-LE-COMUNA-CALC.
016200     READ ARQ-COMUNA NEXT
016300         AT END
016400             MOVE "Y" TO WS-EOF-SW
016500     END-READ.
016600 2100-EXIT.
016700     EXIT.
016800*
016900 2200-SOMA-CABECALHO.
017000     ADD 1 TO WK-CONT-POSTAIS-DISTINTOS.
017100     IF COM-CODIGO-POSTAL = WK-ULTIMO-POSTAL
017200         SUBTRACT 1 FROM WK-CONT-POSTAIS-DISTINTOS
017300     ELSE
017400         MOVE COM-CODIGO-POSTAL TO WK-ULTIMO-POSTAL
017500     END-IF.
017600     ADD 1 TO WK-TOTAL-COMUNAS.
017700     PERFORM 2100-LE-COMUNA-CALC.
017800 2200-EXIT.
017900     EXIT.
018000*
018100 3000-IMPRIME-CABECALHO.
018200     MOVE WK-CONT-POSTAIS-DISTINTOS TO CAB-POSTAIS-DISTINTOS.
018400     WRITE REGIMP FROM CABEC.
018500     ADD 1 TO WK-CONT-PAG.
018600     MOVE ZERO TO WK-CONT-LIN.
018700     MOVE SPACES TO REGIMP.
018800     WRITE REGIMP.
018900     IF SW-TRACE-ON
019000         DISPLAY "RELCOM - TRACE UPSI-0 - TOTAL DE COMUNAS: "
019100             WK-TOTAL-COMUNAS
019200     END-IF.
019300 3000-EXIT.
019400     EXIT.
019500*
019600* CHAMADO-2254 - SEGUNDA LEITURA DO MESTRE, AGORA PARA IMPRIMIR O
019700* DETALHE, NA ORDEM DO GRUPO COM-CHAVE-ORDEM (POSTAL E, DENTRO DELE,
019800* INSEE).
019900 4000-PROCESSA-COMUNAS.
020000     PERFORM 4200-TRATA-COMUNA.
020100     PERFORM 4100-LE-COMUNA.
020200 4000-EXIT.
020300     EXIT.
020400*
020500 4100-LE-COMUNA.
020600     READ ARQ-COMUNA NEXT
020700         AT END
020800             MOVE "Y" TO WS-EOF-SW
020900     END-READ.
021000 4100-EXIT.
021100     EXIT.
021200*
021300 4200-TRATA-COMUNA.
021400     MOVE SPACES TO DETAL-BLOCO.
021500     MOVE COM-CODIGO-POSTAL TO DET-POSTAL.
021600     MOVE COM-CODIGO-INSEE TO DET-INSEE.
021700     MOVE COM-NOME TO DET-NOME.
021800     MOVE COM-LATITUDE-ABS TO DET-LATITUDE.
021900     MOVE COM-LONGITUDE-ABS TO DET-LONGITUDE.
022000     MOVE SPACE TO DET-SINAL-LAT.
022100     IF COM-LATITUDE < ZEROS
022200         MOVE "-" TO DET-SINAL-LAT
022300     END-IF.
022400     MOVE SPACE TO DET-SINAL-LON.
022500     IF COM-LONGITUDE < ZEROS
022600         MOVE "-" TO DET-SINAL-LON
022700     END-IF.
022800     WRITE REGIMP FROM DETAL.
022900     IF WS-FS NOT = "00"
023000         PERFORM 5000-REJEITA-REGISTRO
023100     ELSE
023200         PERFORM 4300-IMPRIME-DETALHE
023300     END-IF.
023400 4200-EXIT.
023500     EXIT.
023600*
023700* CHAMADO-2254 - CONTABILIZA A LINHA GRAVADA COM SUCESSO E CONTROLA A
023800* QUEBRA DE PAGINA.
023900 4300-IMPRIME-DETALHE.
024000     ADD 1 TO WK-CONT-LIN.
024100     ADD 1 TO WK-CONT-COMUNAS-IMPRESSAS.
024200     IF WK-CONT-LIN > WK-LIN-POR-PAG
024300         PERFORM 4400-QUEBRA-PAGINA
024400     END-IF.
024500 4300-EXIT.
024600     EXIT.
024700*
024800 4400-QUEBRA-PAGINA.
024900     MOVE ZERO TO WK-CONT-LIN.
025000     MOVE SPACES TO REGIMP.
025100     WRITE REGIMP.
025200     WRITE REGIMP.
025300     WRITE REGIMP.
025400     WRITE REGIMP.
025500     MOVE WK-CONT-POSTAIS-DISTINTOS TO CAB-POSTAIS-DISTINTOS.
025700     WRITE REGIMP FROM CABEC.
025800     ADD 1 TO WK-CONT-PAG.
025900     MOVE SPACES TO REGIMP.
026000     WRITE REGIMP.
026100 4400-EXIT.
026200     EXIT.
026300*
026400* CHAMADO-2254 - ERRO NA GRAVACAO DA LINHA DE DETALHE NO RELATORIO;
026500* GRAVA NO LOG DE REJEITADOS A COMUNA QUE NAO PODE SER IMPRESSA E
026600* ABORTA A EXPORTACAO SE PASSAR DE 10 OCORRENCIAS.
026700 5000-REJEITA-REGISTRO.
026800     MOVE REGCOM-BLOCO TO WK-REGCOM-CARACTERES.
026900     MOVE SPACES TO REGREJ.
027000     MOVE "RELCOM - ERRO NA GRAVACAO DO RELATORIO" TO
027050         REJ-MOTIVO.
027100     MOVE WK-REGCOM-CARACTERES(1:60) TO REJ-REGISTRO.
027200     WRITE REGREJ.
027300     ADD 1 TO WK-CONT-REJ-EXPORT.
027400     IF WK-CONT-REJ-EXPORT > 10
027500         DISPLAY "RELCOM - MAIS DE 10 REGISTROS REJEITADOS - "
027600             "EXPORTACAO ABORTADA"
027700         PERFORM 9000-FECHA-ARQUIVOS
027800         STOP RUN
027900     END-IF.
028000 5000-EXIT.
028100     EXIT.
028200*
028300 8000-IMPRIME-RODAPE.
028400     MOVE WK-TOTAL-COMUNAS TO ROD-TOTAL-COMUNAS.
028500     MOVE SPACES TO REGIMP.
028600     WRITE REGIMP.
028700     WRITE REGIMP FROM RODAPE.
028800     DISPLAY "RELCOM - COMUNAS EXPORTADAS..: "
028900         WK-CONT-COMUNAS-IMPRESSAS.
029000     DISPLAY "RELCOM - REGISTROS REJEITADOS: "
029100         WK-CONT-REJ-EXPORT.
029200 8000-EXIT.
029300     EXIT.
029400*
029500 9000-FECHA-ARQUIVOS.
029600     CLOSE ARQ-COMUNA
029700           ARQ-RELATORIO
029800           ARQ-REJEITADOS.
029900     DISPLAY "RELCOM - FIM DA EXPORTACAO DO RELATORIO DE COMUNAS".
030000 9000-EXIT.
030100     EXIT.
