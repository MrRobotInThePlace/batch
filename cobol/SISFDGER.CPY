000100*****************************************************************
000200* DEFINICAO DAS FDS UTILIZADAS - SISTEMA DE COMUNAS FRANCESAS   *
000300*****************************************************************
000400* HIST:                                                          *
000500* 1994-06-14 ALR  CHAMADO-1102  VERSAO ORIGINAL - FDS CLIENTE/   *
000600*                 VENDEDOR DO CADASTRO COMERCIAL.                *
000700* 1998-11-03 ALR  CHAMADO-1670  VIRADA DE SECULO - AMPLIACAO DOS *
000800*                 CAMPOS DE DATA PARA 4 POSICOES DE ANO.         *
000900* 2002-02-20 RCS  CHAMADO-2215  INCLUSAO DO PROJETO DE BASE      *
001000*                 POSTAL FRANCESA (INSEE) SOB ENCOMENDA DA       *
001100*                 DIRETORIA DE EXPANSAO INTERNACIONAL.           *
001200* 2002-03-04 RCS  CHAMADO-2215  SUBSTITUIDAS AS FDS DE CLIENTE E *
001300*                 VENDEDOR PELAS FDS DE COMUNA - O CADASTRO      *
001400*                 COMERCIAL PASSOU A SER MANTIDO EM OUTRO        *
001500*                 MODULO (VIDE SISCLIGER).                       *
001600* 2002-03-19 RCS  CHAMADO-2219  FD DE ENTRADA CSV (PONTO E       *
001700*                 VIRGULA) PARA O ARQUIVO DE REFERENCIA POSTAL.  *
001800* 2002-04-02 JCM  CHAMADO-2241  FD DO RELATORIO DE EXPORTACAO E  *
001900*                 FD DO LOG DE REGISTROS REJEITADOS.             *
002000* 2005-09-12 RCS  CHAMADO-3087  ARQ-COMUNA-CSV AMPLIADO DE 160   *
002100*                 PARA 180 POSICOES - MUNICIPIOS DE NOME COMPOSTO*
002200*                 EXCEDIAM O TAMANHO ANTERIOR.                   *
002300* 2011-01-18 JCM  CHAMADO-4410  REGCOM REORGANIZADO COM O GRUPO  *
002400*                 COM-CHAVE-ORDEM (POSTAL+INSEE) NO INICIO DO    *
002500*                 REGISTRO, PARA SERVIR DE CHAVE ALTERNATIVA DE  *
002600*                 ARQ-COMUNA NA LEITURA ORDENADA DO RELCOM.       *
002700*****************************************************************
002800 FD  ARQ-COMUNA-CSV
002900     LABEL RECORD IS STANDARD.
003000 01  REG-COMUNA-CSV              PIC X(180).
003100*
003200 FD  ARQ-COMUNA
003300     LABEL RECORD IS STANDARD.
003400 01  REGCOM.
003500     05  COM-CHAVE-ORDEM.
003600         10  COM-CODIGO-POSTAL   PIC X(05).
003700         10  COM-CODIGO-INSEE    PIC X(05).
003800     05  COM-NOME                PIC X(38).
003900     05  COM-LATITUDE            PIC S9(03)V9(05).
004000     05  COM-LONGITUDE           PIC S9(03)V9(05).
004100     05  COM-COORD-PRESENTE      PIC X(01).
004200         88  COM-TEM-COORDENADAS     VALUE "Y".
004300         88  COM-SEM-COORDENADAS     VALUE "N".
004400     05  FILLER                  PIC X(15).
004500*
004600* CHAMADO-4410 - VISOES SEM SINAL DAS COORDENADAS, USADAS PELAS
004700* ROTINAS DE IMPRESSAO QUE MONTAM O SINAL EM SEPARADO DO VALOR
004800* ABSOLUTO (VIDE RELCOM, PARAGRAFO IMPRIME-DETALHE).
004900 05  COM-LATITUDE-ABS REDEFINES COM-LATITUDE
005000                                PIC 9(03)V9(05).
005100 05  COM-LONGITUDE-ABS REDEFINES COM-LONGITUDE
005200                                PIC 9(03)V9(05).
005300*
005400* CHAMADO-2241 - VISAO EM BLOCO UNICO DO REGISTRO DE COMUNA, USADA
005500* QUANDO O REGISTRO PRECISA SER COPIADO OU LOGADO BYTE A BYTE
005600* (VIDE CARGCOM, PARAGRAFO GRAVA-COMUNA).
005700 01  REGCOM-BLOCO REDEFINES REGCOM.
005800     05  FILLER                  PIC X(80).
005900*
006000 FD  ARQ-RELATORIO
006100     LABEL RECORD IS STANDARD.
006200 01  REGIMP                      PIC X(132).
006300*
006400 FD  ARQ-REJEITADOS
006500     RECORD CONTAINS 100 CHARACTERS
006600     LABEL RECORD IS STANDARD.
006700 01  REGREJ.
006800     05  REJ-MOTIVO              PIC X(040).
006900     05  REJ-REGISTRO            PIC X(060).
